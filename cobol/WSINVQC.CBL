000100*
000200*    WSINVQC.CBL
000300*
000400*    WORKING-STORAGE for the invoice quality-control batch -- the
000500*    run-scope accumulator state: the duplicate-key table, the
000600*    error-code frequency table, and the three summary counters.
000700*    Kept apart from FDINVQC.CBL the way wscase01.cbl is kept apart
000800*    from the FD copybooks it serves.
000900*
001000*    1998-03-11  RFH  ORIGINAL ENTRY                              RFH9803 
001100*    2001-08-14  RFH  RAISED DUP-KEY TABLE TO 200 ENTRIES, PER    RFH0108 
001200*    2001-08-14  RFH  OF AP SUPERVISOR (BATCH NEVER SEES MORE THANRFH0108 
001300*    2001-08-14  RFH  200 INVOICES A RUN)                         RFH0108 
001400*    2004-06-02  MDP  ADDED ERROR-CODE FREQUENCY TABLE, TOP-ERRORSMDP0406 
001500*    2004-06-02  MDP  DISPLAY ON SYSOUT AT END OF BATCH           MDP0406 
001600*
001700    01  WS-FILE-STATUS-AREA.
001800        05  WS-INVOICE-FILE-STATUS      PIC X(02).
001900            88  INVOICE-FILE-OK         VALUE "00".
002000            88  INVOICE-FILE-AT-END     VALUE "10".
002100        05  WS-REPORT-FILE-STATUS       PIC X(02).
002200            88  REPORT-FILE-OK          VALUE "00".
002250        05  FILLER                      PIC X(02).
002300
002400    01  W-END-OF-FILE                   PIC X(01) VALUE "N".
002500        88  END-OF-INVOICE-FILE         VALUE "Y".
002600
002700*   ----  DUPLICATE-INVOICE DETECTION TABLE  --------------------
002800    77  WS-SEEN-KEY-COUNT               PIC S9(04) COMP VALUE ZERO.
002900    01  WS-SEEN-KEY-TABLE.
003000        05  WS-SEEN-KEY-ENTRY OCCURS 200 TIMES
003100                              INDEXED BY WS-SEEN-IX.
003200            10  WS-SEEN-INV-NUMBER      PIC X(20).
003300            10  WS-SEEN-SELLER-NAME     PIC X(35).
003400            10  WS-SEEN-DATE-TXT        PIC X(10).
003450        05  FILLER                      PIC X(05).
003500
003600    01  W-DUP-KEY-SW                    PIC X(01).
003700        88  DUPLICATE-KEY-FOUND         VALUE "Y".
003800
003900    01  W-KEY-HAS-CONTENT-SW            PIC X(01).
004000        88  KEY-HAS-CONTENT             VALUE "Y".
004100
004200*   ----  ERROR-CODE FREQUENCY TABLE (SUMMARY ACCUMULATOR)  -----
004300    77  WS-ERROR-CODE-COUNT             PIC S9(04) COMP VALUE ZERO.
004400    01  WS-ERROR-CODE-TABLE.
004500        05  WS-ERR-TABLE-ENTRY OCCURS 15 TIMES
004600                               INDEXED BY WS-ERR-IX.
004700            10  WS-ERR-TABLE-CODE       PIC X(35).
004800            10  WS-ERR-TABLE-COUNT      PIC S9(05) COMP.
004850        05  FILLER                      PIC X(05).
004900
005000    01  W-ERR-FOUND-SW                  PIC X(01).
005100        88  ERR-CODE-FOUND-IN-TABLE     VALUE "Y".
005200
005300*   ----  THREE SUMMARY COUNTERS  --------------------------------
005400    01  WS-SUMMARY-COUNTERS.
005500        05  WS-TOTAL-COUNT              PIC S9(05) COMP VALUE ZERO.
005600        05  WS-VALID-COUNT              PIC S9(05) COMP VALUE ZERO.
005700        05  WS-INVALID-COUNT            PIC S9(05) COMP VALUE ZERO.
005750        05  FILLER                      PIC X(02).
005800
005900*   ----  MISCELLANEOUS SUBSCRIPTS AND SWITCHES  ------------------
006000    77  WS-SORT-IX                      PIC S9(04) COMP.
006100    77  WS-SORT-JX                      PIC S9(04) COMP.
006200    77  WS-HIGH-COUNT                   PIC S9(05) COMP.
006300    77  WS-HIGH-IX                      PIC S9(04) COMP.
006400    77  WS-SORT-HOLD-CODE               PIC X(35).
006500    77  WS-SORT-HOLD-COUNT              PIC S9(05) COMP.
006600
006700*   ----  WORK AREA FOR PL-VALIDATE-INVOICE.CBL  ------------------
006800*   2008-09-22  MDP  ADDED FOR THE LINE-ITEM / TOTALS-CONSISTENCY MDP0809 
006900*   2008-09-22  MDP  EDITS, THE DUE-BEFORE-INVOICE-DATE CHECK     MDP0809 
007000    77  W-CODE-TO-ADD                   PIC X(35).
007100
007200    77  W-INVOICE-DATE-NUM              PIC 9(08) VALUE ZERO.
007300    01  W-INVOICE-DATE-VALID-SW         PIC X(01).
007400        88  INVOICE-DATE-IS-VALID       VALUE "Y".
007500    77  W-DUE-DATE-NUM                  PIC 9(08) VALUE ZERO.
007600    01  W-DUE-DATE-VALID-SW             PIC X(01).
007700        88  DUE-DATE-IS-VALID           VALUE "Y".
007800
007900*   UNSIGNED WORK COPIES OF THE THREE MONEY FIELDS, BUILT SO THE
008000*   AMOUNT NORMALIZER SEES PLAIN DIGIT TEXT INSTEAD OF THE ZONE-
008100*   OVERPUNCH A SIGNED DISPLAY FIELD WOULD REDEFINE AS.
008200    01  W-NET-ABS                       PIC 9(11)V99.
008300    01  W-NET-ABS-X REDEFINES W-NET-ABS PIC X(13).
008400    01  W-TAX-ABS                       PIC 9(11)V99.
008500    01  W-TAX-ABS-X REDEFINES W-TAX-ABS PIC X(13).
008600    01  W-GROSS-ABS                     PIC 9(11)V99.
008700    01  W-GROSS-ABS-X REDEFINES W-GROSS-ABS PIC X(13).
008800
008900    77  WS-LINE-SUM                     PIC S9(11)V99.
009000    77  W-LINE-TOTAL-DIFF               PIC S9(11)V99.
009100    77  W-TOTALS-DIFF                   PIC S9(11)V99.
