000100*
000200*    SLINVQC.CBL
000300*
000400*    FILE-CONTROL entries for the invoice quality-control batch.
000500*    COPY'd by INVOICE-QUALITY-BATCH only -- kept separate from the
000600*    FD/record layout copybook the way SLVND02/FDVND02 are kept apart.
000700*
000800*    1998-03-11  RFH  ORIGINAL ENTRY, REPLACES SLVCHK PROTOTYPE   RFH9803 
000900*    1999-11-30  RFH  Y2K -- NO DATE FIELDS HERE, NO CHANGE NEEDEDRFH9911 
001000*    2004-06-02  MDP  ADDED REPORT-FILE SELECT FOR RESULT/SUMMARY MDP0406 
001100*
001200    SELECT INVOICE-FILE
001300           ASSIGN TO "INVQCIN"
001400           ORGANIZATION IS SEQUENTIAL
001500           FILE STATUS IS WS-INVOICE-FILE-STATUS.
001600
001700    SELECT REPORT-FILE
001800           ASSIGN TO "INVQCOUT"
001900           ORGANIZATION IS SEQUENTIAL
002000           FILE STATUS IS WS-REPORT-FILE-STATUS.
