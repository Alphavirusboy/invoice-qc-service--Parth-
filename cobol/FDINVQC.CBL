000100*
000200*    FDINVQC.CBL
000300*
000400*    FD + record layouts for the invoice quality-control batch.
000500*    INVOICE-RECORD is the incoming extracted-invoice record.
000600*    REPORT-RECORD is the outgoing file -- one RESULT-RECORD per
000700*    invoice followed by a single trailing SUMMARY-RECORD, told apart
000800*    by the REC-TYPE tag byte, the way FDVOUCH/FDCONTRL keep one FD
000900*    per logical file but this file carries two record shapes under
001000*    one FD via REDEFINES.
001100*
001200*    1998-03-11  RFH  ORIGINAL ENTRY                              RFH9803 
001300*    1999-11-30  RFH  Y2K -- DATE FIELDS ARE TEXT, NOT PACKED,    RFH9911 
001400*    1999-11-30  RFH  SO NO WINDOWING NEEDED HERE                 RFH9911 
001500*    2001-08-14  RFH  ADDED LINE-ITEM TABLE, 10 PER INVOICE       RFH0108 
001600*    2001-08-15  RFH  RECORD NOW 850 BYTES, ALL 10 LINE-ITEM SLOTSRFH0108 
001700*    2001-08-15  RFH  ITEM SLOTS AND THE FLAG BYTES ARE COUNTED   RFH0108 
001800*    2004-06-02  MDP  ADDED REPORT-FILE, RESULT/SUMMARY RECORDS   MDP0406 
001900*    2004-06-09  MDP  REDEFINED SUMMARY-RECORD OVER RESULT-RECORD,MDP0406 
002000*    2004-06-09  MDP  SLOT SIZED TO THE WIDER OF THE TWO (620)    MDP0406 
002100*
002200    FD  INVOICE-FILE
002300        LABEL RECORDS ARE STANDARD
002400        RECORD CONTAINS 850 CHARACTERS.
002500
002600    01  INVOICE-RECORD.
002700        05  INV-NUMBER                  PIC X(20).
002800        05  INV-EXT-REF                 PIC X(30).
002900        05  INV-DATE-TXT                PIC X(10).
003000        05  INV-DUE-DATE-TXT            PIC X(10).
003100        05  INV-SELLER-NAME             PIC X(35).
003200        05  INV-BUYER-NAME              PIC X(35).
003300        05  INV-CURRENCY                PIC X(03).
003400        05  INV-NET-FLAG                PIC X(01).
003500            88  INV-NET-PRESENT         VALUE "Y".
003600            88  INV-NET-ABSENT          VALUE "N".
003700        05  INV-NET-TOTAL               PIC S9(11)V99.
003800        05  INV-NET-TOTAL-X REDEFINES INV-NET-TOTAL PIC X(13).
003900        05  INV-TAX-FLAG                PIC X(01).
004000            88  INV-TAX-PRESENT         VALUE "Y".
004100            88  INV-TAX-ABSENT          VALUE "N".
004200        05  INV-TAX-AMOUNT              PIC S9(11)V99.
004300        05  INV-TAX-AMOUNT-X REDEFINES INV-TAX-AMOUNT PIC X(13).
004400        05  INV-GROSS-FLAG              PIC X(01).
004500            88  INV-GROSS-PRESENT       VALUE "Y".
004600            88  INV-GROSS-ABSENT        VALUE "N".
004700        05  INV-GROSS-TOTAL             PIC S9(11)V99.
004800        05  INV-GROSS-TOTAL-X REDEFINES INV-GROSS-TOTAL PIC X(13).
004900        05  INV-LINE-COUNT              PIC 9(02).
005000        05  INV-LINE-ITEM OCCURS 10 TIMES
005100                          INDEXED BY INV-LINE-IX.
005200            10  LI-DESCRIPTION          PIC X(30).
005300            10  LI-QTY                  PIC S9(07)V99.
005400            10  LI-UNIT-PRICE           PIC S9(09)V9999.
005500            10  LI-TOTAL-FLAG           PIC X(01).
005600                88  LI-TOTAL-PRESENT    VALUE "Y".
005700                88  LI-TOTAL-ABSENT     VALUE "N".
005800            10  LI-LINE-TOTAL           PIC S9(11)V99.
005900        05  FILLER                      PIC X(03).
006000
006100    FD  REPORT-FILE
006200        LABEL RECORDS ARE STANDARD
006300        RECORD CONTAINS 620 CHARACTERS.
006400
006500    01  REPORT-RECORD.
006600        05  REC-TYPE                    PIC X(01).
006700            88  REC-IS-RESULT           VALUE "R".
006800            88  REC-IS-SUMMARY          VALUE "S".
006900        05  FILLER                      PIC X(619).
007000
007100    01  RESULT-RECORD REDEFINES REPORT-RECORD.
007200        05  RES-REC-TYPE                PIC X(01).
007300        05  RES-INVOICE-ID              PIC X(30).
007400        05  RES-VALID-FLAG              PIC X(01).
007500            88  RES-IS-VALID            VALUE "Y".
007600            88  RES-IS-INVALID          VALUE "N".
007700        05  RES-ERROR-COUNT             PIC 9(02).
007800        05  RES-ERROR-CODE OCCURS 12 TIMES
007900                           INDEXED BY RES-ERROR-IX  PIC X(35).
008000        05  RES-WARN-COUNT              PIC 9(01).
008100        05  RES-WARN-CODE OCCURS 2 TIMES
008200                          INDEXED BY RES-WARN-IX    PIC X(35).
008300        05  FILLER                      PIC X(95).
008400
008500    01  SUMMARY-RECORD REDEFINES REPORT-RECORD.
008600        05  SUM-REC-TYPE                PIC X(01).
008700        05  SUM-TOTAL                   PIC 9(05).
008800        05  SUM-VALID                   PIC 9(05).
008900        05  SUM-INVALID                 PIC 9(05).
009000        05  SUM-ERR-ENTRY OCCURS 15 TIMES
009100                          INDEXED BY SUM-ERR-IX.
009200            10  SUM-ERR-CODE            PIC X(35).
009300            10  SUM-ERR-COUNT           PIC 9(05).
009400        05  FILLER                      PIC X(04).
