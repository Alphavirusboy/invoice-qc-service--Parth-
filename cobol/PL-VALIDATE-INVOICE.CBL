000100*
000200*    PL-VALIDATE-INVOICE.CBL
000300*
000400*    COPY'd into the PROCEDURE DIVISION of INVOICE-QUALITY-BATCH.  One
000500*    call to 2000-VALIDATE-ONE-INVOICE builds one RESULT-RECORD for
000600*    the invoice sitting in INVOICE-RECORD, the same way
000700*    PL-LOOK-FOR-VENDOR-RECORD.CBL used to be PERFORM'd once per
000800*    screen request against whatever was in the vendor record area.
000900*
001000*    2008-09-22  MDP  ORIGINAL ENTRY                              MDP0809 
001100*    2008-09-22  MDP  ORDER OF CHECKS FOLLOWS THE AUDIT SHEET --  MDP0809 
001200*    2008-09-22  MDP  DUPES, THEN MISSING FIELDS, THEN DATES, THENMDP0809 
001300*    2008-09-22  MDP  CURRENCY, MONEY, THEN CROSS-FIELD CHECKS    MDP0809 
001400*    2008-10-03  MDP  ADDED ERROR-CODE FREQUENCY TALLY FOR THE    MDP0810
001500*    2008-10-03  MDP  TOP-ERRORS BLOCK ON THE SYSOUT SUMMARY      MDP0810
001510*    2012-02-14  CLH  FIXED MONEY-FORMAT CHECK -- THE UNSIGNED    CLH1202
001520*    2012-02-14  CLH  WORK FIELD'S TEXT REDEFINE HAD NO DECIMAL   CLH1202
001530*    2012-02-14  CLH  POINT, SO NORMALIZE-AMOUNT-TEXT SAW A 13-   CLH1202
001540*    2012-02-14  CLH  DIGIT INTEGER AND FAILED EVERY PRESENT      CLH1202
001550*    2012-02-14  CLH  AMOUNT -- TICKET DP-3402                    CLH1202
001600*
001700    2000-VALIDATE-ONE-INVOICE.
001800
001900        MOVE SPACES TO RESULT-RECORD
002000        MOVE "R"     TO RES-REC-TYPE
002100        MOVE ZERO    TO RES-ERROR-COUNT
002200        MOVE ZERO    TO RES-WARN-COUNT
002300
002400        PERFORM 2100-CHECK-DUPLICATE-KEY
002500           THRU 2100-CHECK-DUPLICATE-KEY-EXIT
002600        PERFORM 2200-CHECK-COMPLETENESS
002700           THRU 2200-CHECK-COMPLETENESS-EXIT
002800        PERFORM 2300-CHECK-DATES
002900           THRU 2300-CHECK-DATES-EXIT
003000        PERFORM 2400-CHECK-CURRENCY
003100           THRU 2400-CHECK-CURRENCY-EXIT
003200        PERFORM 2500-CHECK-MONEY-AMOUNTS
003300           THRU 2500-CHECK-MONEY-AMOUNTS-EXIT
003400        PERFORM 2600-CHECK-TOTALS-CONSISTENCY
003500           THRU 2600-CHECK-TOTALS-CONSISTENCY-EXIT
003600        PERFORM 2700-CHECK-LINE-ITEMS
003700           THRU 2700-CHECK-LINE-ITEMS-EXIT
003800        PERFORM 2800-SET-INVOICE-ID
003900           THRU 2800-SET-INVOICE-ID-EXIT
004000        PERFORM 2900-FINISH-RESULT-RECORD
004100           THRU 2900-FINISH-RESULT-RECORD-EXIT.
004200
004300    2000-VALIDATE-ONE-INVOICE-EXIT. EXIT.
004400
004500*   ------------------------------------------------------------
004600*   ANOMALY -- SAME (INVOICE-NUMBER, SELLER-NAME, INVOICE-DATE)
004700*   SEEN EARLIER IN THIS RUN.
004800    2100-CHECK-DUPLICATE-KEY.
004900
005000        MOVE "N" TO W-DUP-KEY-SW
005100        MOVE "N" TO W-KEY-HAS-CONTENT-SW
005200
005300        IF INV-NUMBER NOT = SPACES
005400           OR INV-SELLER-NAME NOT = SPACES
005500           OR INV-DATE-TXT NOT = SPACES
005600              MOVE "Y" TO W-KEY-HAS-CONTENT-SW.
005700
005800        IF NOT KEY-HAS-CONTENT
005900           GO TO 2100-CHECK-DUPLICATE-KEY-EXIT.
006000
006100        IF WS-SEEN-KEY-COUNT > 0
006200           PERFORM 2110-SEARCH-SEEN-KEY
006300              THRU 2110-SEARCH-SEEN-KEY-EXIT
006400              VARYING WS-SEEN-IX FROM 1 BY 1
006500              UNTIL WS-SEEN-IX > WS-SEEN-KEY-COUNT
006600                    OR DUPLICATE-KEY-FOUND.
006700
006800        IF DUPLICATE-KEY-FOUND
006900           MOVE "anomaly: duplicate_invoice" TO W-CODE-TO-ADD
007000           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
007100        ELSE
007200           IF WS-SEEN-KEY-COUNT < 200
007300              ADD 1 TO WS-SEEN-KEY-COUNT
007400              SET WS-SEEN-IX TO WS-SEEN-KEY-COUNT
007500              MOVE INV-NUMBER      TO WS-SEEN-INV-NUMBER (WS-SEEN-IX)
007600              MOVE INV-SELLER-NAME TO WS-SEEN-SELLER-NAME (WS-SEEN-IX)
007700              MOVE INV-DATE-TXT    TO WS-SEEN-DATE-TXT (WS-SEEN-IX)
007800           END-IF
007900        END-IF.
008000
008100    2100-CHECK-DUPLICATE-KEY-EXIT. EXIT.
008200
008300    2110-SEARCH-SEEN-KEY.
008400
008500        IF INV-NUMBER      = WS-SEEN-INV-NUMBER (WS-SEEN-IX)
008600           AND INV-SELLER-NAME = WS-SEEN-SELLER-NAME (WS-SEEN-IX)
008700           AND INV-DATE-TXT    = WS-SEEN-DATE-TXT (WS-SEEN-IX)
008800              MOVE "Y" TO W-DUP-KEY-SW.
008900
009000    2110-SEARCH-SEEN-KEY-EXIT. EXIT.
009100
009200*   ------------------------------------------------------------
009300*   MISSING-FIELD CHECKS -- INVOICE NUMBER, INVOICE DATE, SELLER
009400*   NAME, BUYER NAME.
009500    2200-CHECK-COMPLETENESS.
009600
009700        IF INV-NUMBER = SPACES
009800           MOVE "missing_field: invoice_number" TO W-CODE-TO-ADD
009900           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT.
010000
010100        IF INV-DATE-TXT = SPACES
010200           MOVE "missing_field: invoice_date" TO W-CODE-TO-ADD
010300           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT.
010400
010500        IF INV-SELLER-NAME = SPACES
010600           MOVE "missing_field: seller_name" TO W-CODE-TO-ADD
010700           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT.
010800
010900        IF INV-BUYER-NAME = SPACES
011000           MOVE "missing_field: buyer_name" TO W-CODE-TO-ADD
011100           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT.
011200
011300    2200-CHECK-COMPLETENESS-EXIT. EXIT.
011400
011500*   ------------------------------------------------------------
011600*   DATE CHECKS -- INVOICE DATE, DUE DATE, AND DUE-BEFORE-INVOICE.
011700*   PL-VALIDATE-DATE.CBL IS CALLED ONCE PER DATE; ITS RESULT IS
011800*   SAVED HERE BEFORE THE WDC- FIELDS ARE REUSED FOR THE SECOND
011900*   CALL.
012000    2300-CHECK-DATES.
012100
012200        MOVE ZERO TO W-INVOICE-DATE-NUM
012300        MOVE "N"  TO W-INVOICE-DATE-VALID-SW
012400        MOVE ZERO TO W-DUE-DATE-NUM
012500        MOVE "N"  TO W-DUE-DATE-VALID-SW
012600
012700        IF INV-DATE-TXT NOT = SPACES
012800           MOVE INV-DATE-TXT TO WDC-DATE-TEXT
012900           PERFORM VALIDATE-DATE-TEXT THRU VALIDATE-DATE-TEXT-EXIT
013000           IF WDC-DATE-IS-VALID
013100              MOVE "Y" TO W-INVOICE-DATE-VALID-SW
013200              MOVE WDC-DATE-NUMERIC TO W-INVOICE-DATE-NUM
013300           ELSE
013400              MOVE "format: invoice_date_unparseable" TO W-CODE-TO-ADD
013500              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
013600           END-IF
013700        END-IF.
013800
013900        IF INV-DUE-DATE-TXT NOT = SPACES
014000           MOVE INV-DUE-DATE-TXT TO WDC-DATE-TEXT
014100           PERFORM VALIDATE-DATE-TEXT THRU VALIDATE-DATE-TEXT-EXIT
014200           IF WDC-DATE-IS-VALID
014300              MOVE "Y" TO W-DUE-DATE-VALID-SW
014400              MOVE WDC-DATE-NUMERIC TO W-DUE-DATE-NUM
014500           ELSE
014600              MOVE "format: due_date_unparseable" TO W-CODE-TO-ADD
014700              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
014800           END-IF
014900        END-IF.
015000
015100        IF INVOICE-DATE-IS-VALID AND DUE-DATE-IS-VALID
015200           IF W-DUE-DATE-NUM < W-INVOICE-DATE-NUM
015300              MOVE "business: due_before_invoice_date" TO W-CODE-TO-ADD
015400              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
015500           END-IF
015600        END-IF.
015700
015800    2300-CHECK-DATES-EXIT. EXIT.
015900
016000*   ------------------------------------------------------------
016100*   CURRENCY -- MUST BE PRESENT AND ONE OF THE FOUR CODES WE PAY
016200*   IN.
016300    2400-CHECK-CURRENCY.
016400
016500        IF INV-CURRENCY = SPACES
016600           MOVE "missing_field: currency" TO W-CODE-TO-ADD
016700           PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
016800        ELSE
016900           IF INV-CURRENCY NOT = "EUR" AND NOT = "USD"
017000                           AND NOT = "GBP" AND NOT = "INR"
017100              MOVE "format: currency_unknown" TO W-CODE-TO-ADD
017200              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
017300           END-IF
017400        END-IF.
017500
017600    2400-CHECK-CURRENCY-EXIT. EXIT.
017700
017800*   ------------------------------------------------------------
017900*   MONEY FIELDS -- NET, TAX, GROSS, EACH CHECKED FOR PRESENT BUT
018000*   UNUSABLE (FAILS THE AMOUNT NORMALIZER) AND FOR NEGATIVE.  THE
018100*   UNSIGNED WORK FIELD IS BUILT FIRST SO WAN-AMOUNT-TEXT NEVER
018200*   SEES A SIGN-OVERPUNCHED ZONE BYTE.
018210*   2012-02-14 CLH - V99 IMPLIES A DECIMAL POINT, IT DOES NOT STORE
018220*   ONE -- THE -X REDEFINE IS 13 RAW DIGITS.  THE INTEGER/POINT/
018230*   DECIMAL MOVES BELOW PUT THE POINT BACK BEFORE THE NORMALIZER
018240*   EVER SEES THE TEXT, OR EVERY PRESENT AMOUNT FAILS AS A 13-
018250*   DIGIT INTEGER.  TICKET DP-3402.
018300    2500-CHECK-MONEY-AMOUNTS.
018400
018500        IF INV-NET-PRESENT
018600           IF INV-NET-TOTAL < ZERO
018700              COMPUTE W-NET-ABS = INV-NET-TOTAL * -1
018800           ELSE
018900              MOVE INV-NET-TOTAL TO W-NET-ABS
019000           END-IF
019100           MOVE SPACES TO WAN-AMOUNT-TEXT
019110           MOVE W-NET-ABS-X (1:11) TO WAN-AMOUNT-TEXT (1:11)
019120           MOVE "."           TO WAN-AMOUNT-TEXT (12:1)
019130           MOVE W-NET-ABS-X (12:2) TO WAN-AMOUNT-TEXT (13:2)
019300           PERFORM NORMALIZE-AMOUNT-TEXT THRU NORMALIZE-AMOUNT-TEXT-EXIT
019400           IF NOT WAN-AMOUNT-IS-NUMERIC
019500              MOVE "format: net_total_not_numeric" TO W-CODE-TO-ADD
019600              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
019700           ELSE
019800              IF INV-NET-TOTAL < ZERO
019900                 MOVE "business: net_total_negative" TO W-CODE-TO-ADD
020000                 PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
020100              END-IF
020200           END-IF
020300        END-IF.
020400
020500        IF INV-TAX-PRESENT
020600           IF INV-TAX-AMOUNT < ZERO
020700              COMPUTE W-TAX-ABS = INV-TAX-AMOUNT * -1
020800           ELSE
020900              MOVE INV-TAX-AMOUNT TO W-TAX-ABS
021000           END-IF
021100           MOVE SPACES TO WAN-AMOUNT-TEXT
021110           MOVE W-TAX-ABS-X (1:11) TO WAN-AMOUNT-TEXT (1:11)
021120           MOVE "."           TO WAN-AMOUNT-TEXT (12:1)
021130           MOVE W-TAX-ABS-X (12:2) TO WAN-AMOUNT-TEXT (13:2)
021300           PERFORM NORMALIZE-AMOUNT-TEXT THRU NORMALIZE-AMOUNT-TEXT-EXIT
021400           IF NOT WAN-AMOUNT-IS-NUMERIC
021500              MOVE "format: tax_amount_not_numeric" TO W-CODE-TO-ADD
021600              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
021700           ELSE
021800              IF INV-TAX-AMOUNT < ZERO
021900                 MOVE "business: tax_amount_negative" TO W-CODE-TO-ADD
022000                 PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
022100              END-IF
022200           END-IF
022300        END-IF.
022400
022500        IF INV-GROSS-PRESENT
022600           IF INV-GROSS-TOTAL < ZERO
022700              COMPUTE W-GROSS-ABS = INV-GROSS-TOTAL * -1
022800           ELSE
022900              MOVE INV-GROSS-TOTAL TO W-GROSS-ABS
023000           END-IF
023100           MOVE SPACES TO WAN-AMOUNT-TEXT
023110           MOVE W-GROSS-ABS-X (1:11) TO WAN-AMOUNT-TEXT (1:11)
023120           MOVE "."           TO WAN-AMOUNT-TEXT (12:1)
023130           MOVE W-GROSS-ABS-X (12:2) TO WAN-AMOUNT-TEXT (13:2)
023300           PERFORM NORMALIZE-AMOUNT-TEXT THRU NORMALIZE-AMOUNT-TEXT-EXIT
023400           IF NOT WAN-AMOUNT-IS-NUMERIC
023500              MOVE "format: gross_total_not_numeric" TO W-CODE-TO-ADD
023600              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
023700           ELSE
023800              IF INV-GROSS-TOTAL < ZERO
023900                 MOVE "business: gross_total_negative" TO W-CODE-TO-ADD
024000                 PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
024100              END-IF
024200           END-IF
024300        END-IF.
024400
024500    2500-CHECK-MONEY-AMOUNTS-EXIT. EXIT.
024600
024700*   ------------------------------------------------------------
024800*   NET + TAX MUST COME WITHIN TWO CENTS OF GROSS, WHEN ALL THREE
024900*   ARE PRESENT.
025000    2600-CHECK-TOTALS-CONSISTENCY.
025100
025200        IF INV-NET-PRESENT AND INV-TAX-PRESENT AND INV-GROSS-PRESENT
025300           COMPUTE W-TOTALS-DIFF =
025400                 (INV-NET-TOTAL + INV-TAX-AMOUNT) - INV-GROSS-TOTAL
025500           IF W-TOTALS-DIFF < ZERO
025600              COMPUTE W-TOTALS-DIFF = W-TOTALS-DIFF * -1
025700           END-IF
025800           IF W-TOTALS-DIFF > 0.02
025900              MOVE "business: totals_mismatch" TO W-CODE-TO-ADD
026000              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
026100           END-IF
026200        END-IF.
026300
026400    2600-CHECK-TOTALS-CONSISTENCY-EXIT. EXIT.
026500
026600*   ------------------------------------------------------------
026700*   LINE-ITEM SUM MUST COME WITHIN TWO CENTS OF NET; A NON-ZERO
026800*   LINE-ITEM SUM AGAINST AN ABSENT OR ZERO NET IS A WARNING, NOT
026900*   AN ERROR.
027000    2700-CHECK-LINE-ITEMS.
027100
027200        MOVE ZERO TO WS-LINE-SUM
027300
027400        IF INV-LINE-COUNT = ZERO
027500           GO TO 2700-CHECK-LINE-ITEMS-EXIT.
027600
027700        PERFORM 2710-ADD-LINE-TOTAL THRU 2710-ADD-LINE-TOTAL-EXIT
027800           VARYING INV-LINE-IX FROM 1 BY 1
027900           UNTIL INV-LINE-IX > INV-LINE-COUNT.
028000
028100        IF INV-NET-PRESENT
028200           COMPUTE W-LINE-TOTAL-DIFF = WS-LINE-SUM - INV-NET-TOTAL
028300           IF W-LINE-TOTAL-DIFF < ZERO
028400              COMPUTE W-LINE-TOTAL-DIFF = W-LINE-TOTAL-DIFF * -1
028500           END-IF
028600           IF W-LINE-TOTAL-DIFF > 0.02
028700              MOVE "business: line_items_sum_mismatch" TO W-CODE-TO-ADD
028800              PERFORM ADD-ERROR-CODE THRU ADD-ERROR-CODE-EXIT
028900           END-IF
029000        END-IF.
029100
029200        IF WS-LINE-SUM > ZERO
029300           IF INV-NET-ABSENT OR INV-NET-TOTAL = ZERO
029400              MOVE "anomaly: zero_net_with_line_items" TO W-CODE-TO-ADD
029500              PERFORM ADD-WARNING-CODE THRU ADD-WARNING-CODE-EXIT
029600           END-IF
029700        END-IF.
029800
029900    2700-CHECK-LINE-ITEMS-EXIT. EXIT.
030000
030100    2710-ADD-LINE-TOTAL.
030200
030300        IF LI-TOTAL-PRESENT (INV-LINE-IX)
030400           ADD LI-LINE-TOTAL (INV-LINE-IX) TO WS-LINE-SUM.
030500
030600    2710-ADD-LINE-TOTAL-EXIT. EXIT.
030700
030800*   ------------------------------------------------------------
030900*   INVOICE-ID FOR THE RESULT RECORD -- NUMBER, ELSE EXTERNAL
031000*   REFERENCE, ELSE "<UNKNOWN>".
031100    2800-SET-INVOICE-ID.
031200
031300        IF INV-NUMBER NOT = SPACES
031400           MOVE INV-NUMBER TO RES-INVOICE-ID
031500        ELSE
031600           IF INV-EXT-REF NOT = SPACES
031700              MOVE INV-EXT-REF TO RES-INVOICE-ID
031800           ELSE
031900              MOVE "<UNKNOWN>" TO RES-INVOICE-ID
032000           END-IF
032100        END-IF.
032200
032300    2800-SET-INVOICE-ID-EXIT. EXIT.
032400
032500*   ------------------------------------------------------------
032600*   VALID/INVALID TAG, THE THREE RUN COUNTERS, AND THE ERROR-CODE
032700*   FREQUENCY TABLE FOR THE SYSOUT TOP-ERRORS BLOCK.
032800    2900-FINISH-RESULT-RECORD.
032900
033000        IF RES-ERROR-COUNT = ZERO
033100           MOVE "Y" TO RES-VALID-FLAG
033200           ADD 1 TO WS-VALID-COUNT
033300        ELSE
033400           MOVE "N" TO RES-VALID-FLAG
033500           ADD 1 TO WS-INVALID-COUNT
033600        END-IF.
033700
033800        ADD 1 TO WS-TOTAL-COUNT.
033900
034000        IF RES-ERROR-COUNT > 0
034100           PERFORM 2910-TALLY-ONE-ERROR-CODE
034200              THRU 2910-TALLY-ONE-ERROR-CODE-EXIT
034300              VARYING RES-ERROR-IX FROM 1 BY 1
034400              UNTIL RES-ERROR-IX > RES-ERROR-COUNT.
034500
034600    2900-FINISH-RESULT-RECORD-EXIT. EXIT.
034700
034800    2910-TALLY-ONE-ERROR-CODE.
034900
035000        MOVE "N" TO W-ERR-FOUND-SW
035100
035200        IF WS-ERROR-CODE-COUNT > 0
035300           PERFORM 2920-SEARCH-ERROR-CODE-TABLE
035400              THRU 2920-SEARCH-ERROR-CODE-TABLE-EXIT
035500              VARYING WS-ERR-IX FROM 1 BY 1
035600              UNTIL WS-ERR-IX > WS-ERROR-CODE-COUNT
035700                    OR ERR-CODE-FOUND-IN-TABLE.
035800
035900        IF NOT ERR-CODE-FOUND-IN-TABLE
036000           IF WS-ERROR-CODE-COUNT < 15
036100              ADD 1 TO WS-ERROR-CODE-COUNT
036200              SET WS-ERR-IX TO WS-ERROR-CODE-COUNT
036300              MOVE RES-ERROR-CODE (RES-ERROR-IX)
036400                                TO WS-ERR-TABLE-CODE (WS-ERR-IX)
036500              MOVE 1 TO WS-ERR-TABLE-COUNT (WS-ERR-IX)
036600           END-IF
036700        END-IF.
036800
036900    2910-TALLY-ONE-ERROR-CODE-EXIT. EXIT.
037000
037100    2920-SEARCH-ERROR-CODE-TABLE.
037200
037300        IF RES-ERROR-CODE (RES-ERROR-IX) = WS-ERR-TABLE-CODE (WS-ERR-IX)
037400           MOVE "Y" TO W-ERR-FOUND-SW
037500           ADD 1 TO WS-ERR-TABLE-COUNT (WS-ERR-IX).
037600
037700    2920-SEARCH-ERROR-CODE-TABLE-EXIT. EXIT.
037800
037900*   ------------------------------------------------------------
038000*   SHARED HELPERS -- APPEND ONE CODE TO THE ERROR OR WARNING
038100*   ARRAY, RESPECTING THE 12/2 CEILING.
038200    ADD-ERROR-CODE.
038300
038400        IF RES-ERROR-COUNT < 12
038500           ADD 1 TO RES-ERROR-COUNT
038600           SET RES-ERROR-IX TO RES-ERROR-COUNT
038700           MOVE W-CODE-TO-ADD TO RES-ERROR-CODE (RES-ERROR-IX).
038800
038900    ADD-ERROR-CODE-EXIT. EXIT.
039000
039100    ADD-WARNING-CODE.
039200
039300        IF RES-WARN-COUNT < 2
039400           ADD 1 TO RES-WARN-COUNT
039500           SET RES-WARN-IX TO RES-WARN-COUNT
039600           MOVE W-CODE-TO-ADD TO RES-WARN-CODE (RES-WARN-IX).
039700
039800    ADD-WARNING-CODE-EXIT. EXIT.
