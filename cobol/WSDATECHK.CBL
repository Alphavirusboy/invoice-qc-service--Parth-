000100*
000200*    WSDATECHK.CBL
000300*
000400*    WORKING-STORAGE interface to PL-VALIDATE-DATE.CBL.  Adapted from
000500*    the old wsdate.cbl operator-entry date checker -- same idea of a
000600*    small parameter block a COPY'd paragraph reads and writes, but
000700*    repurposed here to validate a date already sitting in a file
000800*    record instead of prompting an operator at a terminal.  The
000900*    leap-year remainder fields carry over unchanged from wsdate.cbl.
001000*
001100*    2004-06-02  MDP  ORIGINAL ENTRY, LIFTED FROM OLD wsdate.cbl  MDP0406 
001200*    2004-06-02  MDP  OPERATOR-PROMPT FIELDS (HEADING, YEAR RANGE)MDP0406 
001300*    2004-06-02  MDP  DROPPED -- NOT NEEDED FOR BATCH VALIDATION  MDP0406 
001400*    2005-01-19  MDP  ADDED TWO-FORMAT PARSE (ISO AND DAY-FIRST)  MDP0501 
001500*
001600    77  WDC-DATE-TEXT                   PIC X(10).
001700    77  WDC-DATE-NUMERIC                PIC 9(08) VALUE ZERO.
001800    01  W-WDC-VALID-SW                  PIC X(01).
001900        88  WDC-DATE-IS-VALID           VALUE "Y".
002000
002100    77  WDC-WORK-CCYY                   PIC 9(04).
002200    01  WDC-WORK-MM                     PIC 9(02).
002300        88  WDC-MONTH-VALID             VALUE 1 THROUGH 12.
002400    77  WDC-WORK-DD                     PIC 9(02).
002500
002600    01  W-WDC-FORMAT-SW                 PIC X(01).
002700        88  WDC-FORMAT-IS-ISO           VALUE "I".
002800        88  WDC-FORMAT-IS-DAY-FIRST     VALUE "D".
002900        88  WDC-FORMAT-NOT-RECOGNIZED   VALUE "?".
003000
003100    01  WDC-DAYS-IN-MONTH-VALUES.
003200        05  FILLER                      PIC X(24)
003300                  VALUE "312831303130313130313031".
003400    01  WDC-DAYS-IN-MONTH-TABLE REDEFINES WDC-DAYS-IN-MONTH-VALUES.
003500        05  WDC-DAYS-IN-MONTH OCCURS 12 TIMES
003600                               INDEXED BY WDC-MM-IX  PIC 9(02).
003700
003800    01  W-WDC-LEAP-SW                   PIC X(01).
003900        88  WDC-YEAR-IS-LEAP            VALUE "Y".
004000
004100    77  WDC-LEAP-YEAR-REMAINDER         PIC 999.
004200    77  WDC-LEAP-YEAR-DUMMY-QUO         PIC 9999.
004300    77  WDC-MAX-DAY-THIS-MONTH          PIC 99.
