000100*
000200*    INVOICE-QUALITY-BATCH
000300*
000400*    NIGHTLY QUALITY-CONTROL PASS OVER THE EXTRACTED-INVOICE WORK
000500*    FILE.  READS INVQCIN, A FIXED INVOICE-RECORD PER INVOICE, RUNS
000600*    THE COMPLETENESS/FORMAT/BUSINESS EDITS AGAINST EACH ONE, AND
000700*    WRITES INVQCOUT -- ONE RESULT-RECORD PER INVOICE PLUS A TRAILING
000800*    SUMMARY-RECORD -- THEN DISPLAYS THE SAME SUMMARY ON SYSOUT FOR
000900*    THE OPERATOR.  ORIGINALLY A PUNCHED-CARD BATCH EDIT, CARRIED
001000*    FORWARD AGAINST EACH SUCCESSIVE INVOICE FILE LAYOUT SINCE.
001100*
001200*    AUTHOR.          R F HASKINS.
001300*    INSTALLATION.    DATA PROCESSING DEPT.
001400*    DATE-WRITTEN.    07/19/1994.
001500*    DATE-COMPILED.
001600*    SECURITY.        UNCLASSIFIED.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    1994-07-19  RFH  ORIGINAL ENTRY -- TICKET DP-0512            RFH9407 
002100*    1994-07-19  RFH  BATCH EDIT OF PUNCHED INVOICE-REGISTER CARDSRFH9407 
002200*    1994-07-19  RFH  AGAINST THE OLD VOUCHER-EDIT LAYOUT, REPLACERFH9407 
002300*    1994-07-19  RFH  THE AP CLERKS' MANUAL SAMPLE SPOT-CHECK     RFH9407 
002400*    1998-03-11  RFH  REPOINTED AT SLINVQC/FDINVQC (SEE THOSE     RFH9803 
002500*    1998-03-11  RFH  HEADERS) WHEN THE VOUCHER-EDIT FILE WAS     RFH9803 
002600*    1998-03-11  RFH  REBUILT AS INVOICE-RECORD                   RFH9803 
002700*    1999-11-30  RFH  Y2K REVIEW -- NO PACKED DATES IN THIS FILE, RFH9911 
002800*    1999-11-30  RFH  NO WINDOWING CHANGES REQUIRED               RFH9911 
002900*    2004-06-02  MDP  REWRITTEN -- TICKET DP-2241, READS INVQCIN  MDP0406 
003000*    2004-06-02  MDP  SEQUENTIAL, NO SORT NEEDED                  MDP0406 
003100*    2004-06-09  MDP  ADDED RESULT-RECORD / SUMMARY-RECORD SPLIT  MDP0406 
003200*    2004-06-09  MDP  ON INVQCOUT VIA THE REC-TYPE TAG BYTE       MDP0406 
003300*    2004-10-14  RFH  FIXED DUP-KEY CHECK -- TRAILING SPACE WRONG RFH0410 
003400*    2004-10-14  RFH  ON VARIABLE-LENGTH SELLER NAMES             RFH0410 
003500*    2005-01-19  MDP  ADDED DAY-FIRST DATE FORMAT, EURO VENDORS   MDP0501 
003600*    2005-01-19  MDP  ON TOP OF THE ORIGINAL ISO-ONLY PARSE       MDP0501 
003700*    2005-02-07  MDP  ADDED AMOUNT NORMALIZER FOR GERMAN PURCHASE MDP0502 
003800*    2005-02-07  MDP  ORDER AMOUNTS COMING THROUGH AS DISPLAY TEXTMDP0502 
003900*    2005-03-01  MDP  HALF-UP ROUNDING ON NORMALIZED AMOUNTS      MDP0503 
004000*    2008-09-22  MDP  REWRITTEN AS A STRAIGHT VALIDATOR BATCH --  MDP0809 
004100*    2008-09-22  MDP  SEPARATE EDIT/PRICING CHECKS FOLDED IN HERE MDP0809 
004200*    2008-09-22  MDP  PER AP SUPERVISOR REQUEST, TICKET DP-3107   MDP0809 
004300*    2008-10-03  MDP  ADDED ERROR-CODE FREQUENCY TABLE, TOP-ERRORSMDP0810 
004400*    2008-10-03  MDP  BLOCK ON THE SYSOUT SUMMARY, TICKET DP-3114 MDP0810 
004500*    2011-05-17  CLH  RETURN-CODE SET NONZERO WHEN INVALID-COUNT  CLH1105 
004600*    2011-05-17  CLH  NONZERO, SO THE SCHEDULER CAN FLAG THE RUN  CLH1105 
004700*
004800    IDENTIFICATION DIVISION.
004900    PROGRAM-ID. invoice-quality-batch.
005000    AUTHOR.          R F HASKINS.
005100    INSTALLATION.    DATA PROCESSING DEPT.
005200    DATE-WRITTEN.    07/19/1994.
005300    DATE-COMPILED.
005400    SECURITY.        UNCLASSIFIED.
005500
005600    ENVIRONMENT DIVISION.
005700    CONFIGURATION SECTION.
005800    SPECIAL-NAMES.
005900        C01 IS TOP-OF-FORM.
006000
006100    INPUT-OUTPUT SECTION.
006200    FILE-CONTROL.
006300
006400        COPY "SLINVQC.CBL".
006500
006600    DATA DIVISION.
006700    FILE SECTION.
006800
006900        COPY "FDINVQC.CBL".
007000
007100    WORKING-STORAGE SECTION.
007200
007300        COPY "WSINVQC.CBL".
007400        COPY "WSDATECHK.CBL".
007500        COPY "WSAMTNORM.CBL".
007600
007700    PROCEDURE DIVISION.
007800
007900*   ------------------------------------------------------------
008000*   MAIN LINE -- OPEN, EDIT EVERY INVOICE IN FILE ORDER, CLOSE,
008100*   WRITE AND DISPLAY THE SUMMARY, SET RETURN-CODE FOR THE
008200*   SCHEDULER.
008300    0000-MAIN-LINE.
008400
008500        OPEN INPUT  INVOICE-FILE
008600        OPEN OUTPUT REPORT-FILE
008700
008800        MOVE "N" TO W-END-OF-FILE
008900
009000        PERFORM 1000-READ-INVOICE-NEXT-RECORD
009100           THRU 1000-READ-INVOICE-NEXT-RECORD-EXIT
009200
009300        PERFORM 0100-EDIT-ONE-INVOICE
009400           THRU 0100-EDIT-ONE-INVOICE-EXIT
009500           UNTIL END-OF-INVOICE-FILE
009600
009700        PERFORM 3000-WRITE-SUMMARY-RECORD
009800           THRU 3000-WRITE-SUMMARY-RECORD-EXIT
009900
010000        CLOSE INVOICE-FILE
010100        CLOSE REPORT-FILE
010200
010300        IF WS-INVALID-COUNT = ZERO
010400           MOVE ZERO TO RETURN-CODE
010500        ELSE
010600           MOVE 1 TO RETURN-CODE
010700        END-IF
010800
010900        STOP RUN.
011000
011100    0100-EDIT-ONE-INVOICE.
011200
011300        PERFORM 2000-VALIDATE-ONE-INVOICE
011400           THRU 2000-VALIDATE-ONE-INVOICE-EXIT
011500
011600        WRITE REPORT-RECORD
011700
011800        PERFORM 1000-READ-INVOICE-NEXT-RECORD
011900           THRU 1000-READ-INVOICE-NEXT-RECORD-EXIT.
012000
012100    0100-EDIT-ONE-INVOICE-EXIT. EXIT.
012200
012300    COPY "READ-INVOICE-NEXT-RECORD.CBL".
012400    COPY "PL-VALIDATE-INVOICE.CBL".
012500    COPY "PL-VALIDATE-DATE.CBL".
012600    COPY "PL-NORMALIZE-AMOUNT.CBL".
012700    COPY "PL-WRITE-SUMMARY.CBL".
