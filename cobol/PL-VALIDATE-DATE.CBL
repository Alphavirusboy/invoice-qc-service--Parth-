000100*
000200*    PL-VALIDATE-DATE.CBL
000300*
000400*    COPY'd into PL-VALIDATE-INVOICE.CBL.  Parses WDC-DATE-TEXT (set
000500*    by the caller, already known non-blank) and sets WDC-DATE-IS-
000600*    VALID and WDC-DATE-NUMERIC (CCYYMMDD) accordingly.  Two input
000700*    shapes are accepted, same as the old operator-entry date screen
000800*    this was lifted from: ISO year-first and European day-first,
000900*    each with "-", "." or "/" as the separator.
001000*
001100*    2004-06-02  MDP  ORIGINAL ENTRY                              MDP0406 
001200*    2005-01-19  MDP  ADDED TWO-FORMAT PARSE (ISO AND DAY-FIRST)  MDP0501 
001300*    2005-01-19  MDP  REUSED THE OLD LEAP-YEAR ARITHMETIC AS-IS   MDP0501 
001400*
001500    VALIDATE-DATE-TEXT.
001600
001700        MOVE "N"                 TO W-WDC-VALID-SW
001800        MOVE "?"                 TO W-WDC-FORMAT-SW
001900        MOVE ZERO                TO WDC-DATE-NUMERIC
002000
002100        PERFORM DETERMINE-DATE-FORMAT THRU DETERMINE-DATE-FORMAT-EXIT
002200
002300        IF WDC-FORMAT-NOT-RECOGNIZED
002400           GO TO VALIDATE-DATE-TEXT-EXIT.
002500
002600        PERFORM CHECK-CALENDAR-DATE THRU CHECK-CALENDAR-DATE-EXIT.
002700
002800    VALIDATE-DATE-TEXT-EXIT. EXIT.
002900
003000*   ------------------------------------------------------------
003100    DETERMINE-DATE-FORMAT.
003200
003300        IF WDC-DATE-TEXT(1:4) IS NUMERIC
003400           AND (WDC-DATE-TEXT(5:1) = "-" OR "." OR "/")
003500           AND WDC-DATE-TEXT(6:2) IS NUMERIC
003600           AND (WDC-DATE-TEXT(8:1) = "-" OR "." OR "/")
003700           AND WDC-DATE-TEXT(9:2) IS NUMERIC
003800              MOVE "I"                    TO W-WDC-FORMAT-SW
003900              MOVE WDC-DATE-TEXT(1:4)     TO WDC-WORK-CCYY
004000              MOVE WDC-DATE-TEXT(6:2)     TO WDC-WORK-MM
004100              MOVE WDC-DATE-TEXT(9:2)     TO WDC-WORK-DD
004200              GO TO DETERMINE-DATE-FORMAT-EXIT.
004300
004400        IF WDC-DATE-TEXT(1:2) IS NUMERIC
004500           AND (WDC-DATE-TEXT(3:1) = "-" OR "." OR "/")
004600           AND WDC-DATE-TEXT(4:2) IS NUMERIC
004700           AND (WDC-DATE-TEXT(6:1) = "-" OR "." OR "/")
004800           AND WDC-DATE-TEXT(7:4) IS NUMERIC
004900              MOVE "D"                    TO W-WDC-FORMAT-SW
005000              MOVE WDC-DATE-TEXT(1:2)     TO WDC-WORK-DD
005100              MOVE WDC-DATE-TEXT(4:2)     TO WDC-WORK-MM
005200              MOVE WDC-DATE-TEXT(7:4)     TO WDC-WORK-CCYY
005300              GO TO DETERMINE-DATE-FORMAT-EXIT.
005400
005500        MOVE "?" TO W-WDC-FORMAT-SW.
005600
005700    DETERMINE-DATE-FORMAT-EXIT. EXIT.
005800
005900*   ------------------------------------------------------------
006000    CHECK-CALENDAR-DATE.
006100
006200        IF NOT WDC-MONTH-VALID
006300           GO TO CHECK-CALENDAR-DATE-EXIT.
006400
006500        IF WDC-WORK-DD = ZERO
006600           GO TO CHECK-CALENDAR-DATE-EXIT.
006700
006800        SET WDC-MM-IX TO WDC-WORK-MM.
006900        MOVE WDC-DAYS-IN-MONTH (WDC-MM-IX) TO WDC-MAX-DAY-THIS-MONTH.
007000
007100        IF WDC-WORK-MM = 2
007200           PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT
007300           IF WDC-YEAR-IS-LEAP
007400              MOVE 29 TO WDC-MAX-DAY-THIS-MONTH.
007500
007600        IF WDC-WORK-DD > WDC-MAX-DAY-THIS-MONTH
007700           GO TO CHECK-CALENDAR-DATE-EXIT.
007800
007900        MOVE "Y" TO W-WDC-VALID-SW
008000        COMPUTE WDC-DATE-NUMERIC = WDC-WORK-CCYY * 10000
008100                                  + WDC-WORK-MM * 100
008200                                  + WDC-WORK-DD.
008300
008400    CHECK-CALENDAR-DATE-EXIT. EXIT.
008500
008600*   ------------------------------------------------------------
008700    CHECK-LEAP-YEAR.
008800
008900        MOVE "N" TO W-WDC-LEAP-SW
009000
009100        DIVIDE WDC-WORK-CCYY BY 4 GIVING WDC-LEAP-YEAR-DUMMY-QUO
009200               REMAINDER WDC-LEAP-YEAR-REMAINDER
009300        IF WDC-LEAP-YEAR-REMAINDER NOT = ZERO
009400           GO TO CHECK-LEAP-YEAR-EXIT.
009500
009600        DIVIDE WDC-WORK-CCYY BY 100 GIVING WDC-LEAP-YEAR-DUMMY-QUO
009700               REMAINDER WDC-LEAP-YEAR-REMAINDER
009800        IF WDC-LEAP-YEAR-REMAINDER NOT = ZERO
009900           MOVE "Y" TO W-WDC-LEAP-SW
010000           GO TO CHECK-LEAP-YEAR-EXIT.
010100
010200        DIVIDE WDC-WORK-CCYY BY 400 GIVING WDC-LEAP-YEAR-DUMMY-QUO
010300               REMAINDER WDC-LEAP-YEAR-REMAINDER
010400        IF WDC-LEAP-YEAR-REMAINDER = ZERO
010500           MOVE "Y" TO W-WDC-LEAP-SW.
010600
010700    CHECK-LEAP-YEAR-EXIT. EXIT.
