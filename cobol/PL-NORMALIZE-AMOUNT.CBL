000100*
000200*    PL-NORMALIZE-AMOUNT.CBL
000300*
000400*    COPY'd into PL-VALIDATE-INVOICE.CBL.  WAN-AMOUNT-TEXT comes in
000500*    left-justified, trimmed; WAN-AMOUNT-VALUE and W-WAN-VALID-SW go
000600*    out.  Rule of thumb the AP clerks taught us: whichever of "," or
000700*    "." sits furthest right is the decimal point; if there is no
000800*    period at all, a comma followed by 4 or fewer digits is still a
000900*    decimal point (German unit prices), otherwise commas are just
001000*    thousands grouping.
001100*
001200*    2005-02-07  MDP  ORIGINAL ENTRY                              MDP0502 
001300*    2005-03-01  MDP  ADDED HALF-UP ROUNDING OF THE THIRD DECIMAL MDP0503 
001400*
001500    NORMALIZE-AMOUNT-TEXT.
001600
001700        MOVE ZERO                TO WAN-AMOUNT-VALUE
001800        MOVE "N"                 TO W-WAN-VALID-SW
001900        MOVE "N"                 TO W-WAN-NEGATIVE-SW
002000        MOVE "N"                 TO W-WAN-BAD-CHAR-SW
002100        MOVE SPACES               TO WAN-CLEAN-TEXT
002200        MOVE ZERO                TO WAN-CLEAN-LEN
002300
002400        PERFORM FIND-SEPARATOR-POSITIONS
002500           THRU FIND-SEPARATOR-POSITIONS-EXIT
002600
002700        IF WAN-TEXT-LEN = ZERO
002800           GO TO NORMALIZE-AMOUNT-TEXT-EXIT.
002900
003000        PERFORM CHOOSE-DECIMAL-SEPARATOR
003100           THRU CHOOSE-DECIMAL-SEPARATOR-EXIT
003200
003300        PERFORM BUILD-CLEAN-AMOUNT-TEXT
003400           THRU BUILD-CLEAN-AMOUNT-TEXT-EXIT
003500
003600        IF WAN-BAD-CHAR-FOUND OR WAN-CLEAN-LEN = ZERO
003700           GO TO NORMALIZE-AMOUNT-TEXT-EXIT.
003800
003900        PERFORM SPLIT-AND-CONVERT-AMOUNT
004000           THRU SPLIT-AND-CONVERT-AMOUNT-EXIT.
004100
004200    NORMALIZE-AMOUNT-TEXT-EXIT. EXIT.
004300
004400*   ------------------------------------------------------------
004500*   LOCATE LENGTH, SIGN, AND RIGHTMOST "," / "." IN THE INPUT TEXT
004600    FIND-SEPARATOR-POSITIONS.
004700
004800        MOVE ZERO TO WAN-TEXT-LEN
004900        MOVE ZERO TO WAN-NEG-SIGN-POS
005000        MOVE ZERO TO WAN-LAST-COMMA-POS
005100        MOVE ZERO TO WAN-LAST-PERIOD-POS
005200
005300        PERFORM FIND-LAST-NONBLANK THRU FIND-LAST-NONBLANK-EXIT
005400           VARYING WAN-IX FROM 20 BY -1
005500           UNTIL WAN-IX < 1 OR WAN-TEXT-LEN NOT = ZERO
005600
005700        IF WAN-TEXT-LEN = ZERO
005800           GO TO FIND-SEPARATOR-POSITIONS-EXIT.
005900
006000        IF WAN-AMOUNT-TEXT(1:1) = "-"
006100           MOVE 1    TO WAN-NEG-SIGN-POS
006200           MOVE "Y"  TO W-WAN-NEGATIVE-SW.
006300
006400        PERFORM FIND-LAST-SEPARATOR-CHARS THRU
006500                FIND-LAST-SEPARATOR-CHARS-EXIT
006600           VARYING WAN-IX FROM WAN-TEXT-LEN BY -1 UNTIL WAN-IX < 1.
006700
006800    FIND-SEPARATOR-POSITIONS-EXIT. EXIT.
006900
007000    FIND-LAST-NONBLANK.
007100        IF WAN-AMOUNT-TEXT(WAN-IX:1) NOT = SPACE
007200           MOVE WAN-IX TO WAN-TEXT-LEN
007300        END-IF.
007400    FIND-LAST-NONBLANK-EXIT. EXIT.
007500
007600    FIND-LAST-SEPARATOR-CHARS.
007700        IF WAN-AMOUNT-TEXT(WAN-IX:1) = "," AND WAN-LAST-COMMA-POS = 0
007800           MOVE WAN-IX TO WAN-LAST-COMMA-POS
007900        END-IF
008000        IF WAN-AMOUNT-TEXT(WAN-IX:1) = "." AND WAN-LAST-PERIOD-POS = 0
008100           MOVE WAN-IX TO WAN-LAST-PERIOD-POS
008200        END-IF.
008300    FIND-LAST-SEPARATOR-CHARS-EXIT. EXIT.
008400
008500*   ------------------------------------------------------------
008600*   DECIDE WHICH CHARACTER IS THE DECIMAL POINT, AND WHICH ONE (IF
008700*   ANY) IS JUST THOUSANDS GROUPING TO BE THROWN AWAY
008800    CHOOSE-DECIMAL-SEPARATOR.
008900
009000        MOVE ZERO TO WAN-DECIMAL-POS
009100        MOVE "N"  TO W-WAN-DEC-IS-COMMA-SW
009200        MOVE "N"  TO W-WAN-DROP-COMMAS-SW
009300        MOVE "N"  TO W-WAN-DROP-PERIODS-SW
009400
009500        IF WAN-LAST-COMMA-POS > 0 AND WAN-LAST-PERIOD-POS > 0
009600           IF WAN-LAST-COMMA-POS > WAN-LAST-PERIOD-POS
009700              MOVE WAN-LAST-COMMA-POS TO WAN-DECIMAL-POS
009800              MOVE "Y" TO W-WAN-DEC-IS-COMMA-SW
009900              MOVE "Y" TO W-WAN-DROP-PERIODS-SW
010000           ELSE
010100              MOVE WAN-LAST-PERIOD-POS TO WAN-DECIMAL-POS
010200              MOVE "Y" TO W-WAN-DROP-COMMAS-SW
010300           END-IF
010400           GO TO CHOOSE-DECIMAL-SEPARATOR-EXIT.
010500
010600        IF WAN-LAST-COMMA-POS > 0
010700           COMPUTE WAN-DIGITS-AFTER-COMMA =
010800                   WAN-TEXT-LEN - WAN-LAST-COMMA-POS
010900           IF WAN-DIGITS-AFTER-COMMA > 0 AND WAN-DIGITS-AFTER-COMMA <= 4
011000              MOVE WAN-LAST-COMMA-POS TO WAN-DECIMAL-POS
011100              MOVE "Y" TO W-WAN-DEC-IS-COMMA-SW
011200           ELSE
011300              MOVE "Y" TO W-WAN-DROP-COMMAS-SW
011400           END-IF
011500           GO TO CHOOSE-DECIMAL-SEPARATOR-EXIT.
011600
011700        IF WAN-LAST-PERIOD-POS > 0
011800           MOVE WAN-LAST-PERIOD-POS TO WAN-DECIMAL-POS.
011900
012000    CHOOSE-DECIMAL-SEPARATOR-EXIT. EXIT.
012100
012200*   ------------------------------------------------------------
012300*   COPY DIGITS (AND THE CHOSEN DECIMAL POINT) OUT OF THE INPUT
012400*   TEXT, DROPPING THE SIGN AND ANY GROUPING SEPARATOR
012500    BUILD-CLEAN-AMOUNT-TEXT.
012600
012700        PERFORM BUILD-CLEAN-CHAR THRU BUILD-CLEAN-CHAR-EXIT
012800           VARYING WAN-IX FROM 1 BY 1 UNTIL WAN-IX > WAN-TEXT-LEN.
012900
013000    BUILD-CLEAN-AMOUNT-TEXT-EXIT. EXIT.
013100
013200    BUILD-CLEAN-CHAR.
013300        MOVE WAN-AMOUNT-TEXT(WAN-IX:1) TO WAN-CURRENT-CHAR
013400
013500        EVALUATE TRUE
013600           WHEN WAN-IX = WAN-NEG-SIGN-POS
013700              CONTINUE
013800
013900           WHEN WAN-CURRENT-CHAR = ","
014000              IF WAN-IX = WAN-DECIMAL-POS
014100                 PERFORM APPEND-CLEAN-CHAR-DOT
014200              ELSE
014300                 IF WAN-DROP-COMMAS
014400                    CONTINUE
014500                 ELSE
014600                    MOVE "Y" TO W-WAN-BAD-CHAR-SW
014700                 END-IF
014800              END-IF
014900
015000           WHEN WAN-CURRENT-CHAR = "."
015100              IF WAN-IX = WAN-DECIMAL-POS
015200                 PERFORM APPEND-CLEAN-CHAR-DOT
015300              ELSE
015400                 IF WAN-DROP-PERIODS
015500                    CONTINUE
015600                 ELSE
015700                    MOVE "Y" TO W-WAN-BAD-CHAR-SW
015800                 END-IF
015900              END-IF
016000
016100           WHEN WAN-CURRENT-CHAR IS NUMERIC
016200              PERFORM APPEND-CLEAN-CHAR-DIGIT
016300
016400           WHEN OTHER
016500              MOVE "Y" TO W-WAN-BAD-CHAR-SW
016600        END-EVALUATE.
016700    BUILD-CLEAN-CHAR-EXIT. EXIT.
016800
016900    APPEND-CLEAN-CHAR-DOT.
017000        ADD 1 TO WAN-CLEAN-LEN
017100        MOVE "." TO WAN-CLEAN-TEXT(WAN-CLEAN-LEN:1).
017200
017300    APPEND-CLEAN-CHAR-DIGIT.
017400        ADD 1 TO WAN-CLEAN-LEN
017500        MOVE WAN-CURRENT-CHAR TO WAN-CLEAN-TEXT(WAN-CLEAN-LEN:1).
017600
017700*   ------------------------------------------------------------
017800*   SPLIT THE CLEAN TEXT AT ITS DECIMAL POINT (IF ANY), PAD/ROUND
017900*   TO TWO DECIMALS, AND COMPUTE THE SIGNED RESULT
018000    SPLIT-AND-CONVERT-AMOUNT.
018100
018200        MOVE ZERO TO WAN-DOT-POS-IN-CLEAN
018300        PERFORM FIND-DOT-IN-CLEAN THRU FIND-DOT-IN-CLEAN-EXIT
018400           VARYING WAN-IX FROM 1 BY 1 UNTIL WAN-IX > WAN-CLEAN-LEN
018500
018600        MOVE ZEROS  TO WAN-INTEGER-PART
018700        MOVE SPACES TO WAN-DECIMAL-RAW
018800        MOVE ZEROS  TO WAN-DECIMAL-PART
018900
019000        IF WAN-DOT-POS-IN-CLEAN = ZERO
019100           MOVE WAN-CLEAN-LEN TO WAN-INT-DIGIT-COUNT
019200           IF WAN-INT-DIGIT-COUNT > 11
019300              MOVE "Y" TO W-WAN-BAD-CHAR-SW
019400              GO TO SPLIT-AND-CONVERT-AMOUNT-EXIT
019500           END-IF
019600           MOVE WAN-CLEAN-TEXT(1:WAN-CLEAN-LEN) TO WAN-INTEGER-PART
019700           INSPECT WAN-INTEGER-PART REPLACING LEADING SPACE BY ZERO
019800        ELSE
019900           COMPUTE WAN-INT-DIGIT-COUNT = WAN-DOT-POS-IN-CLEAN - 1
020000           COMPUTE WAN-DEC-DIGIT-COUNT =
020100                   WAN-CLEAN-LEN - WAN-DOT-POS-IN-CLEAN
020200           IF WAN-INT-DIGIT-COUNT > 11
020300              MOVE "Y" TO W-WAN-BAD-CHAR-SW
020400              GO TO SPLIT-AND-CONVERT-AMOUNT-EXIT
020500           END-IF
020600           IF WAN-INT-DIGIT-COUNT > 0
020700              MOVE WAN-CLEAN-TEXT(1:WAN-INT-DIGIT-COUNT)
020800                                          TO WAN-INTEGER-PART
020900              INSPECT WAN-INTEGER-PART REPLACING LEADING SPACE BY ZERO
021000           END-IF
021100           IF WAN-DEC-DIGIT-COUNT > 0
021200              MOVE WAN-CLEAN-TEXT(WAN-DOT-POS-IN-CLEAN + 1:
021300                                  WAN-DEC-DIGIT-COUNT)
021400                                          TO WAN-DECIMAL-RAW
021500           END-IF
021600        END-IF
021700
021800        PERFORM ROUND-DECIMAL-PART THRU ROUND-DECIMAL-PART-EXIT
021900
022000        COMPUTE WAN-AMOUNT-VALUE ROUNDED =
022100                WAN-INTEGER-NUM + (WAN-DECIMAL-NUM / 100)
022200
022300        IF WAN-IS-NEGATIVE
022400           COMPUTE WAN-AMOUNT-VALUE = WAN-AMOUNT-VALUE * -1
022500        END-IF
022600
022700        MOVE "Y" TO W-WAN-VALID-SW.
022800
022900    SPLIT-AND-CONVERT-AMOUNT-EXIT. EXIT.
023000
023100    FIND-DOT-IN-CLEAN.
023200        IF WAN-CLEAN-TEXT(WAN-IX:1) = "."
023300           MOVE WAN-IX TO WAN-DOT-POS-IN-CLEAN
023400        END-IF.
023500    FIND-DOT-IN-CLEAN-EXIT. EXIT.
023600
023700*   ------------------------------------------------------------
023800*   BUILD A TWO-DIGIT DECIMAL PART FROM WHATEVER FRACTIONAL DIGITS
023900*   WERE FOUND, ROUNDING HALF-UP ON A THIRD DIGIT WHEN PRESENT
024000    ROUND-DECIMAL-PART.
024100
024200        IF WAN-DECIMAL-RAW(1:1) = SPACE
024300           MOVE "0" TO WAN-DECIMAL-RAW(1:1)
024400        END-IF
024500        IF WAN-DECIMAL-RAW(2:1) = SPACE
024600           MOVE "0" TO WAN-DECIMAL-RAW(2:1)
024700        END-IF
024800
024900        MOVE WAN-DECIMAL-RAW(1:1) TO WAN-DECIMAL-PART(1:1)
025000        MOVE WAN-DECIMAL-RAW(2:1) TO WAN-DECIMAL-PART(2:1)
025100
025200        IF WAN-DECIMAL-RAW(3:1) NOT = SPACE
025300                         AND WAN-DECIMAL-RAW(3:1) >= "5"
025400           ADD 1 TO WAN-DECIMAL-NUM
025500           IF WAN-DECIMAL-NUM > 99
025600              MOVE 0 TO WAN-DECIMAL-NUM
025700              ADD 1 TO WAN-INTEGER-NUM
025800           END-IF
025900        END-IF.
026000
026100    ROUND-DECIMAL-PART-EXIT. EXIT.
