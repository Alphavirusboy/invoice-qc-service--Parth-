000100*
000200*    WSAMTNORM.CBL
000300*
000400*    WORKING-STORAGE interface to PL-NORMALIZE-AMOUNT.CBL.  Converts
000500*    a displayed amount -- German grouping/decimal convention
000600*    (1.234,56) or US convention (1,234.56) -- into a signed 2-decimal
000700*    value, the same small parameter-block idiom as WSDATECHK.CBL.
000800*
000900*    2005-02-07  MDP  ORIGINAL ENTRY -- GERMAN PO AMOUNTS         MDP0502 
001000*    2005-02-07  MDP  CAME THROUGH AS DISPLAY TEXT, NOT NUMERIC   MDP0502 
001100*    2005-02-07  MDP  IN THE WORK FILE, SO THE QC BATCH GOT ITS   MDP0502 
001200*    2005-02-07  MDP  OWN PARSER INSTEAD OF TRUSTING THE PICTURE  MDP0502 
001300*    2005-03-01  MDP  ROUNDS HALF-UP TO 2 DECIMALS ON THE WAY OUT MDP0503 
001400*
001500    77  WAN-AMOUNT-TEXT                 PIC X(20).
001600    77  WAN-AMOUNT-VALUE                PIC S9(11)V99 VALUE ZERO.
001700    01  W-WAN-VALID-SW                  PIC X(01).
001800        88  WAN-AMOUNT-IS-NUMERIC       VALUE "Y".
001900
002000    01  WAN-WORK-COUNTERS.
002100        05  WAN-TEXT-LEN                PIC S9(04) COMP.
002200        05  WAN-IX                      PIC S9(04) COMP.
002300        05  WAN-OX                      PIC S9(04) COMP.
002400        05  WAN-NEG-SIGN-POS            PIC S9(04) COMP.
002500        05  WAN-LAST-COMMA-POS          PIC S9(04) COMP.
002600        05  WAN-LAST-PERIOD-POS         PIC S9(04) COMP.
002700        05  WAN-DECIMAL-POS             PIC S9(04) COMP.
002800        05  WAN-DIGITS-AFTER-COMMA      PIC S9(04) COMP.
002900        05  WAN-DOT-POS-IN-CLEAN        PIC S9(04) COMP.
003000        05  WAN-INT-DIGIT-COUNT         PIC S9(04) COMP.
003100        05  WAN-DEC-DIGIT-COUNT         PIC S9(04) COMP.
003150        05  FILLER                      PIC X(02).
003200
003300    01  W-WAN-NEGATIVE-SW               PIC X(01).
003400        88  WAN-IS-NEGATIVE             VALUE "Y".
003500    01  W-WAN-DEC-IS-COMMA-SW           PIC X(01).
003600        88  WAN-DECIMAL-IS-COMMA        VALUE "Y".
003700    01  W-WAN-DROP-COMMAS-SW            PIC X(01).
003800        88  WAN-DROP-COMMAS             VALUE "Y".
003900    01  W-WAN-DROP-PERIODS-SW           PIC X(01).
004000        88  WAN-DROP-PERIODS            VALUE "Y".
004100    01  W-WAN-BAD-CHAR-SW               PIC X(01).
004200        88  WAN-BAD-CHAR-FOUND          VALUE "Y".
004300
004400    77  WAN-CURRENT-CHAR                PIC X(01).
004500    77  WAN-CLEAN-TEXT                  PIC X(20).
004600    77  WAN-CLEAN-LEN                   PIC S9(04) COMP.
004700
004800    01  WAN-INTEGER-PART                PIC X(11) JUSTIFIED RIGHT.
004900    01  WAN-INTEGER-NUM REDEFINES WAN-INTEGER-PART PIC 9(11).
005000
005100    77  WAN-DECIMAL-RAW                 PIC X(03).
005200    01  WAN-DECIMAL-PART                PIC X(02).
005300    01  WAN-DECIMAL-NUM REDEFINES WAN-DECIMAL-PART PIC 9(02).
