000100*
000200*    PL-WRITE-SUMMARY.CBL
000300*
000400*    COPY'd into the PROCEDURE DIVISION of INVOICE-QUALITY-BATCH.
000500*    PERFORM'd once, after end-of-file, to write the trailing
000600*    SUMMARY-RECORD and DISPLAY the SYSOUT summary block.  The
000700*    error-code table is small (15 entries at most) so a plain
000800*    bubble sort, the same shape DEDUCTIBLES-REPORT used for its
000900*    vendor-total ranking, is plenty.
001000*
001100*    2004-06-02  MDP  ORIGINAL ENTRY                              MDP0406 
001200*    2004-06-02  MDP  BUBBLE-SORTS THE ERROR-CODE TABLE DESCENDINGMDP0406 
001300*    2004-06-02  MDP  BY COUNT BEFORE THE TOP-ERRORS DISPLAY      MDP0406 
001400*
001500    3000-WRITE-SUMMARY-RECORD.
001600
001700        MOVE SPACES  TO REPORT-RECORD
001800        MOVE "S"     TO SUM-REC-TYPE
001900        MOVE WS-TOTAL-COUNT   TO SUM-TOTAL
002000        MOVE WS-VALID-COUNT   TO SUM-VALID
002100        MOVE WS-INVALID-COUNT TO SUM-INVALID
002200
002300        IF WS-ERROR-CODE-COUNT > 0
002400           PERFORM 3010-SORT-ERROR-CODES-DESC
002500              THRU 3010-SORT-ERROR-CODES-DESC-EXIT
002600           PERFORM 3020-MOVE-ONE-ERR-ENTRY
002700              THRU 3020-MOVE-ONE-ERR-ENTRY-EXIT
002800              VARYING SUM-ERR-IX FROM 1 BY 1
002900              UNTIL SUM-ERR-IX > WS-ERROR-CODE-COUNT
003000        END-IF
003100
003200        WRITE REPORT-RECORD.
003300
003400        DISPLAY "TOTAL INVOICES:   " WS-TOTAL-COUNT
003500        DISPLAY "VALID INVOICES:   " WS-VALID-COUNT
003600        DISPLAY "INVALID INVOICES: " WS-INVALID-COUNT
003700        DISPLAY "TOP ERRORS:"
003800
003900        IF WS-ERROR-CODE-COUNT > 0
004000           PERFORM 3030-DISPLAY-ONE-ERR-ENTRY
004100              THRU 3030-DISPLAY-ONE-ERR-ENTRY-EXIT
004200              VARYING WS-ERR-IX FROM 1 BY 1
004300              UNTIL WS-ERR-IX > WS-ERROR-CODE-COUNT.
004400
004500    3000-WRITE-SUMMARY-RECORD-EXIT. EXIT.
004600
004700    3020-MOVE-ONE-ERR-ENTRY.
004800
004900        MOVE WS-ERR-TABLE-CODE (SUM-ERR-IX)
005000                          TO SUM-ERR-CODE (SUM-ERR-IX)
005100        MOVE WS-ERR-TABLE-COUNT (SUM-ERR-IX)
005200                          TO SUM-ERR-COUNT (SUM-ERR-IX).
005300
005400    3020-MOVE-ONE-ERR-ENTRY-EXIT. EXIT.
005500
005600    3030-DISPLAY-ONE-ERR-ENTRY.
005700
005800        DISPLAY "  " WS-ERR-TABLE-CODE (WS-ERR-IX)
005900                "  " WS-ERR-TABLE-COUNT (WS-ERR-IX).
006000
006100    3030-DISPLAY-ONE-ERR-ENTRY-EXIT. EXIT.
006200
006300*   ------------------------------------------------------------
006400*   BUBBLE SORT, HIGHEST COUNT FIRST.  TIES KEEP FIRST-SEEN ORDER
006500*   (THE SWAP TEST IS STRICTLY "LESS THAN", NOT "LESS THAN OR
006600*   EQUAL").
006700    3010-SORT-ERROR-CODES-DESC.
006800
006900        PERFORM 3011-SORT-OUTER-PASS
007000           THRU 3011-SORT-OUTER-PASS-EXIT
007100           VARYING WS-SORT-IX FROM 1 BY 1
007200           UNTIL WS-SORT-IX > WS-ERROR-CODE-COUNT - 1.
007300
007400    3010-SORT-ERROR-CODES-DESC-EXIT. EXIT.
007500
007600    3011-SORT-OUTER-PASS.
007700
007800        PERFORM 3012-SORT-INNER-COMPARE
007900           THRU 3012-SORT-INNER-COMPARE-EXIT
008000           VARYING WS-SORT-JX FROM 1 BY 1
008100           UNTIL WS-SORT-JX > WS-ERROR-CODE-COUNT - WS-SORT-IX.
008200
008300    3011-SORT-OUTER-PASS-EXIT. EXIT.
008400
008500    3012-SORT-INNER-COMPARE.
008600
008700        SET WS-ERR-IX TO WS-SORT-JX.
008800        SET WS-HIGH-IX TO WS-SORT-JX.
008900        SET WS-HIGH-IX UP BY 1.
009000
009100        IF WS-ERR-TABLE-COUNT (WS-ERR-IX) <
009200                              WS-ERR-TABLE-COUNT (WS-HIGH-IX)
009300           MOVE WS-ERR-TABLE-CODE (WS-ERR-IX)  TO WS-SORT-HOLD-CODE
009400           MOVE WS-ERR-TABLE-COUNT (WS-ERR-IX) TO WS-SORT-HOLD-COUNT
009500           MOVE WS-ERR-TABLE-CODE (WS-HIGH-IX)
009600                                  TO WS-ERR-TABLE-CODE (WS-ERR-IX)
009700           MOVE WS-ERR-TABLE-COUNT (WS-HIGH-IX)
009800                                  TO WS-ERR-TABLE-COUNT (WS-ERR-IX)
009900           MOVE WS-SORT-HOLD-CODE  TO WS-ERR-TABLE-CODE (WS-HIGH-IX)
010000           MOVE WS-SORT-HOLD-COUNT TO WS-ERR-TABLE-COUNT (WS-HIGH-IX)
010100        END-IF.
010200
010300    3012-SORT-INNER-COMPARE-EXIT. EXIT.
