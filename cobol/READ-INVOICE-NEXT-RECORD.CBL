000100*
000200*    READ-INVOICE-NEXT-RECORD.CBL
000300*
000400*    COPY'd into the PROCEDURE DIVISION of INVOICE-QUALITY-BATCH, same
000500*    idea as the old READ-VOUCHER-NEXT-RECORD.CBL -- one READ, file
000600*    status tested right after it, AT END flips the switch the main
000700*    loop PERFORMs UNTIL.
000800*
000900*    1998-03-11  RFH  ORIGINAL ENTRY                              RFH9803 
001000*    2004-06-02  MDP  RETARGETED AT INVOICE-FILE FOR THE QC BATCH MDP0406 
001100*
001200    1000-READ-INVOICE-NEXT-RECORD.
001300
001400        READ INVOICE-FILE
001500             AT END
001600                MOVE "Y" TO W-END-OF-FILE
001700        END-READ.
001800
001900        IF NOT END-OF-INVOICE-FILE
002000           IF NOT INVOICE-FILE-OK
002100              DISPLAY "INVQCIN READ ERROR, STATUS "
002200                      WS-INVOICE-FILE-STATUS
002300              MOVE "Y" TO W-END-OF-FILE
002400           END-IF
002500        END-IF.
002600
002700    1000-READ-INVOICE-NEXT-RECORD-EXIT. EXIT.
